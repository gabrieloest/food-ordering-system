000100*order-validation-batch.cob
000200*=================================================================
000300*                A C C U R O   F O O D S   D A T A   C E N T E R
000400*=================================================================
000500*  PROGRAM ..... order-validation-batch
000600*  PURPOSE ..... MAIN DRIVER FOR THE NIGHTLY ORDER-INTAKE RUN.
000700*                READS ORDER-IN, RESOLVES EACH ORDER'S RESTAURANT
000800*                AND PRODUCT PRICING AGAINST THE CATALOGUE, CALLS
000900*                order-domain-rules TO VALIDATE AND INITIALIZE THE
001000*                ORDER, WRITES ORDER-OUT OR ORDER-REJECTS, AND
001100*                PRINTS THE RUN SUMMARY REPORT.
001200*  CALLS........ order-domain-rules, customer-id-extract
001300*=================================================================
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. order-validation-batch.
001600 AUTHOR. R. MAHESH.
001700 INSTALLATION. ACCURO FOODS DATA CENTER.
001800 DATE-WRITTEN. 03/15/1989.
001900 DATE-COMPILED.
002000 SECURITY.  UNCLASSIFIED - CONFIDENTIAL - AUTHORIZED USE ONLY.
002100*-----------------------------------------------------------------
002200*                        C H A N G E   L O G
002300*-----------------------------------------------------------------
002400*  03/15/89  RMH  ORIG  REQ 4471  INITIAL VERSION - SEQUENTIAL
002500*                       READ/VALIDATE/WRITE LOOP OVER ORDER-IN.
002600*  07/19/89  RMH        REQ 4488  RESTAURANT CATALOGUE LOAD ADDED
002700*                       - ORDERS WERE BEING PRICED AGAINST
002800*                       WHATEVER PRODUCT ROW HAPPENED TO BE IN
002900*                       MEMORY.
003000*  04/02/90  TCP        REQ 4550  order-domain-rules SPLIT OUT AS
003100*                       ITS OWN CALLABLE SUBPROGRAM - VALIDATION
003200*                       LOGIC WAS DUPLICATED IN TWO OTHER
003300*                       PROGRAMS.
003400*  11/30/90  TCP        REQ 4602  SUMMARY REPORT TOTALS LINE ADDED
003500*                       PER OPERATIONS REQUEST.
003600*  09/03/92  TCP        REQ 4801  REJECT REASON NOW CARRIES THE
003700*                       EXACT order-domain-rules MESSAGE TEXT.
003800*  06/21/93  RMH        REQ 4890  RESTAURANT-NOT-FOUND AND
003900*                       RESTAURANT-NOT-ACTIVE NOW SHARE ONE
004000*                       REJECT MESSAGE - OPERATIONS COULD NOT TELL
004100*                       THE TWO APART ON THE OLD REPORT ANYWAY.
004200*  01/09/95  TCP        REQ 4955  REJECT COUNTS SPLIT BETWEEN
004300*                       NOT-ACTIVE AND VALIDATION-FAILURE ON THE
004400*                       FINAL TOTALS LINE.
004500*  11/17/98  TCP        Y2K  REQ 5390  W-RUNDATE-RAW-YYMMDD
004600*                       CENTURY-EXPANSION LOGIC ADDED (020-
004700*                       ESTABLISH-RUN-DATE) - THE 2-DIGIT ACCEPT
004800*                       FROM DATE YEAR WAS BEING PRINTED AS-IS.
004900*  06/02/99  TCP        Y2K  REQ 5391  FINAL Y2K SIGN-OFF FOR
005000*                       THIS PROGRAM LOGGED WITH QA.
005100*  10/10/03  TCP        REQ 5701  NO FUNCTIONAL CHANGE -
005200*                       RECOMPILED UNDER NEW SITE STANDARD
005300*                       COPYBOOK NAMES.
005400*  04/14/04  TCP        REQ 5788  710-PRINT-DETAIL-LINE NOW CALLS
005500*                       customer-id-extract FOR D-CUSTOMER-ID -
005600*                       KEEPS THE REPORT COLUMN CONFIRMED AGAINST
005700*                       THE CUSTOMER-RECORD SHAPE.
005800*  05/12/04  TCP        REQ 5799  STANDARDS AUDIT - WORKING-
005900*                       STORAGE NAMES RENAMED FROM AN OUTSIDE
006000*                       CONTRACTOR'S WS- PREFIX TO THE SHOP'S
006100*                       OWN W- CONVENTION.
006200*  06/17/04  TCP        REQ 5822  300-PROCESS-ONE-ORDER'S SECOND
006300*                       IF WAS NOT NESTED INSIDE THE FIRST - A
006400*                       RESTAURANT-INACTIVE ORDER (400/500
006500*                       SKIPPED) WAS BEING POSTED AND TOTALED ON
006600*                       THE PRIOR ORDER'S LEFTOVER
006700*                       W-VALIDATION-RESULT.  NESTED THE IF AND
006800*                       ADDED A RESET OF W-VALIDATION-RESULT
006900*                       BEFORE EACH RESTAURANT CHECK.  ALSO ADDED
007000*                       THE PLAIN "ORDERS REJECTED" LINE TO
007100*                       800-TERMINATE-RUN'S TOTALS GROUP - ONLY
007200*                       THE RESTAURANT/VALIDATION SPLIT WAS
007300*                       PRINTING BEFORE.
007400*-----------------------------------------------------------------
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     COPY "SLORDIN.CBL".
008200     COPY "SLORDOUT.CBL".
008300     COPY "SLORDREJ.CBL".
008400     COPY "SLRESTLK.CBL".
008500     COPY "SLSUMRPT.CBL".
008600*=================================================================
008700 DATA DIVISION.
008800 FILE SECTION.
008900 COPY "FDORDIN.CBL".
009000 COPY "FDORDOUT.CBL".
009100 COPY "FDORDREJ.CBL".
009200 COPY "FDRESTLK.CBL".
009300 COPY "FDSUMRPT.CBL".
009400 WORKING-STORAGE SECTION.
009500 COPY "wsordwrk.cbl".
009600 COPY "wsrestbl.cbl".
009700 COPY "wsumlin.cbl".
009800 COPY "wsdate.cbl".
009900*-----------------------------------------------------------------
010000*   REQ 4489 - THE CUSTOMER-ID COLUMN IS CONFIRMED AGAINST THE
010100*   CUSTOMER-RECORD SHAPE THROUGH customer-id-extract BEFORE
010200*   PRINTING, RATHER THAN MOVED STRAIGHT OFF ORDER-IN-RECORD.
010300 COPY "FDCUSTREC.CBL".
010400 01  W-CUST-ID-RESULT.
010500     05  W-CUST-ID-RESULT-VALUE   PIC X(36).
010600     05  FILLER                    PIC X(04).
010700*-----------------------------------------------------------------
010800*   RUN-DATE CENTURY-EXPANSION SCRATCH - SEE 120-ESTABLISH-RUN-
010900*   DATE.  PIVOT OF 50 MATCHES THE SHOP'S OTHER Y2K-REMEDIATED
011000*   PROGRAMS - A 2-DIGIT YEAR OF 50 OR HIGHER IS 19xx, BELOW 50
011100*   IS 20xx.
011200 77  W-RUNDATE-RAW-YYMMDD        PIC 9(6).
011300 01  W-RUNDATE-RAW-BROKEN-DOWN REDEFINES
011400     W-RUNDATE-RAW-YYMMDD.
011500     05  W-RUNDATE-RAW-YY          PIC 99.
011600     05  W-RUNDATE-RAW-MM          PIC 99.
011700     05  W-RUNDATE-RAW-DD          PIC 99.
011800 77  W-CENTURY-PIVOT             PIC 99  VALUE 50.
011900 77  W-PAGE-NUMBER               PIC 9(5)  COMP  VALUE ZERO.
012000*=================================================================
012100 PROCEDURE DIVISION.
012200*=================================================================
012300*   000-MAIN-CONTROL IS THE ONLY ENTRY POINT - ONE ORDER-IN RECORD
012400*   PROCESSED PER PASS THROUGH 300-PROCESS-ONE-ORDER.
012500 000-MAIN-CONTROL.
012600     PERFORM 100-INITIALIZE-RUN.
012700     PERFORM 300-PROCESS-ONE-ORDER THRU 300-EXIT
012800     UNTIL W-END-OF-ORDERS.
012900     PERFORM 800-TERMINATE-RUN.
013000     STOP RUN.
013100*=================================================================
013200 100-INITIALIZE-RUN.
013300     OPEN INPUT ORDER-IN RESTAURANT-LOOKUP.
013400     OPEN OUTPUT ORDER-OUT ORDER-REJECTS SUMMARY-RPT.
013500     MOVE ZERO TO W-REST-TABLE-COUNT.
013600     PERFORM 110-LOAD-RESTAURANT-TABLE THRU 110-EXIT
013700     UNTIL W-RESTLK-EOF.
013800     PERFORM 120-ESTABLISH-RUN-DATE.
013900     PERFORM 130-PRINT-REPORT-HEADINGS.
014000     PERFORM 200-READ-ORDER-RECORD.
014100*=================================================================
014200*   LOADS THE ENTIRE CATALOGUE INTO W-REST-TABLE, ALREADY IN
014300*   RESTAURANT-ID / PRODUCT-ID SEQUENCE ON THE REFERENCE FILE, SO
014400*   SEARCH ALL CAN BE USED FOR EVERY LOOKUP IN THE RUN.
014500 110-LOAD-RESTAURANT-TABLE.
014600     READ RESTAURANT-LOOKUP
014700     AT END
014800     SET W-RESTLK-EOF TO TRUE
014900     GO TO 110-EXIT.
015000     ADD 1 TO W-REST-TABLE-COUNT.
015100     MOVE REST-RESTAURANT-ID TO
015200     W-REST-KEY-RESTAURANT (W-REST-TABLE-COUNT).
015300     MOVE REST-ACTIVE-FLAG TO
015400     W-REST-ACTIVE-FLAG (W-REST-TABLE-COUNT).
015500     MOVE REST-PRODUCT-ID TO
015600     W-REST-KEY-PRODUCT (W-REST-TABLE-COUNT).
015700     MOVE REST-PRODUCT-NAME TO
015800     W-REST-PRODUCT-NAME (W-REST-TABLE-COUNT).
015900     MOVE REST-PRODUCT-PRICE TO
016000     W-REST-PRODUCT-PRICE (W-REST-TABLE-COUNT).
016100 110-EXIT.
016200     EXIT.
016300*=================================================================
016400*   ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR - EXPANDED HERE PER
016500*   THE 1998 Y2K REMEDIATION SO THE REPORT HEADING AND ANY DATE-
016600*   BEARING FIELD BOTH CARRY A FULL 4-DIGIT CENTURY.
016700 120-ESTABLISH-RUN-DATE.
016800     ACCEPT W-RUNDATE-RAW-YYMMDD FROM DATE.
016900     MOVE W-RUNDATE-RAW-MM TO W-RUNDATE-MM.
017000     MOVE W-RUNDATE-RAW-DD TO W-RUNDATE-DD.
017100     IF W-RUNDATE-RAW-YY NOT < W-CENTURY-PIVOT
017200     COMPUTE W-RUNDATE-CCYY = 1900 + W-RUNDATE-RAW-YY
017300     ELSE
017400     COMPUTE W-RUNDATE-CCYY = 2000 + W-RUNDATE-RAW-YY.
017500*=================================================================
017600 130-PRINT-REPORT-HEADINGS.
017700     ADD 1 TO W-PAGE-NUMBER.
017800     MOVE W-RUNDATE-MM-DD-CCYY TO W-RPT-TITLE-DATE.
017900     MOVE W-PAGE-NUMBER TO W-RPT-TITLE-PAGE.
018000     WRITE SUMMARY-RPT-RECORD FROM W-RPT-TITLE-LINE
018100     AFTER ADVANCING PAGE.
018200     WRITE SUMMARY-RPT-RECORD FROM W-RPT-HEADING-1
018300     AFTER ADVANCING 2 LINES.
018400     WRITE SUMMARY-RPT-RECORD FROM W-RPT-HEADING-2
018500     AFTER ADVANCING 1 LINE.
018600*=================================================================
018700 200-READ-ORDER-RECORD.
018800     READ ORDER-IN
018900     AT END
019000     SET W-END-OF-ORDERS TO TRUE
019100     GO TO 200-EXIT.
019200     ADD 1 TO W-TOTAL-ORDERS-READ.
019300 200-EXIT.
019400     EXIT.
019500*=================================================================
019600*   ONE PASS PER ORDER READ.  RESTAURANT LOOKUP RUNS FIRST SINCE
019700*   PRODUCT RECONCILIATION AND order-domain-rules BOTH NEED A
019800*   KNOWN-ACTIVE RESTAURANT TO MEAN ANYTHING - REQ 4890.
019900 300-PROCESS-ONE-ORDER.
020000*   W-VALIDATION-RESULT IS ONLY SET INSIDE order-domain-rules,
020100*   WHICH 400/500 SKIP WHEN THE RESTAURANT CHECK FAILS - RESET
020200*   IT HERE SO A REJECT NEVER POSTS ON THE PRIOR ORDER'S
020300*   LEFTOVER PASS/FAIL RESULT (REQ 5822).
020400     MOVE "F" TO W-VALIDATION-RESULT.
020500     PERFORM 310-LOOKUP-AND-VALIDATE-RESTAURANT.
020600     IF W-ORDER-OK
020700     PERFORM 400-SET-ORDER-PRODUCT-INFORMATION
020800     PERFORM 500-RUN-ORDER-DOMAIN-RULES
020900     IF W-VALIDATION-PASSED
021000     PERFORM 600-POST-ACCEPTED-ORDER
021100     ELSE
021200     PERFORM 650-POST-REJECTED-ORDER
021300     ELSE
021400     PERFORM 650-POST-REJECTED-ORDER.
021500     PERFORM 700-ACCUMULATE-CONTROL-TOTALS.
021600     PERFORM 710-PRINT-DETAIL-LINE.
021700     PERFORM 200-READ-ORDER-RECORD.
021800 300-EXIT.
021900     EXIT.
022000*=================================================================
022100*   RESTAURANT-ID NOT ON THE CATALOGUE AND RESTAURANT-ID PRESENT
022200*   BUT INACTIVE SHARE ONE REJECT MESSAGE - REQ 4890.
022300 310-LOOKUP-AND-VALIDATE-RESTAURANT.
022400     MOVE "Y" TO W-ORDER-OK-SWITCH.
022500     MOVE SPACES TO W-VALIDATION-MESSAGE.
022600     MOVE "N" TO W-RESTAURANT-FOUND-SWITCH.
022700     SET W-REST-IX TO 1.
022800     SEARCH ALL W-REST-ENTRY
022900     AT END
023000     CONTINUE
023100     WHEN W-REST-KEY-RESTAURANT (W-REST-IX) = RESTAURANT-ID
023200     SET W-RESTAURANT-FOUND TO TRUE.
023300     IF NOT W-RESTAURANT-FOUND
023400     MOVE "N" TO W-ORDER-OK-SWITCH
023500     PERFORM 320-BUILD-NOT-ACTIVE-MESSAGE
023600     ELSE
023700     IF W-REST-ACTIVE-FLAG (W-REST-IX) NOT = "Y"
023800     MOVE "N" TO W-ORDER-OK-SWITCH
023900     PERFORM 320-BUILD-NOT-ACTIVE-MESSAGE.
024000*=================================================================
024100 320-BUILD-NOT-ACTIVE-MESSAGE.
024200     STRING "Restaurant with id "         DELIMITED BY SIZE
024300     RESTAURANT-ID                   DELIMITED BY SIZE
024400     " is currently not active!"     DELIMITED BY SIZE
024500     INTO W-VALIDATION-MESSAGE.
024600*=================================================================
024700*   400-SET-ORDER-PRODUCT-INFORMATION / 410-RECONCILE-ONE-ITEM ARE
024800*   SHARED WITH NO OTHER PROGRAM BUT KEPT AS A SEPARATE COPYBOOK
024900*   SINCE THE PRODUCT-RECONCILIATION RULE ITSELF WAS ONCE CALLED
025000*   FROM A SECOND, NOW-RETIRED, RE-PRICING UTILITY.
025100 COPY "PL-SEARCH-REST-PRODUCT.CBL".
025200*=================================================================
025300*   HANDS THE ORDER RECORD, THE ITEM-MATCH FLAGS SET ABOVE, AND
025400*   W-CALL-RESULT TO order-domain-rules.  ON RETURN,
025500*   W-VALIDATION-RESULT / W-VALIDATION-MESSAGE CARRY THE
025600*   VERDICT.
025700 500-RUN-ORDER-DOMAIN-RULES.
025800     CALL "order-domain-rules" USING ORDER-IN-RECORD
025900     W-ITEM-MATCH-TABLE
026000     W-CALL-RESULT.
026100*=================================================================
026200 600-POST-ACCEPTED-ORDER.
026300     MOVE ORDER-IN-RECORD TO ORDER-OUT-RECORD.
026400     WRITE ORDER-OUT-RECORD.
026500     MOVE "ACCEPTED" TO D-RESULT-LITERAL.
026600     MOVE SPACES TO D-FAILURE-MESSAGE.
026700*=================================================================
026800*   THE REJECTED COPY OF THE ORDER CARRIES order-domain-rules'
026900*   MESSAGE (OR 320's RESTAURANT MESSAGE) IN FAILURE-MSG-SLOT (1)
027000*   SO A HUMAN CAN SEE WHY WITHOUT CROSS-REFERENCING THE REPORT.
027100 650-POST-REJECTED-ORDER.
027200     MOVE ORDER-IN-RECORD TO ORDER-REJECT-RECORD.
027300     MOVE SPACES TO FAILURE-MESSAGES OF ORDER-REJECT-RECORD.
027400     MOVE W-VALIDATION-MESSAGE TO FAILURE-MSG-SLOT (1)
027500     OF ORDER-REJECT-RECORD.
027600     WRITE ORDER-REJECT-RECORD.
027700     MOVE "REJECTED" TO D-RESULT-LITERAL.
027800     MOVE W-VALIDATION-MESSAGE TO D-FAILURE-MESSAGE.
027900*=================================================================
028000 700-ACCUMULATE-CONTROL-TOTALS.
028100     IF W-VALIDATION-PASSED
028200     ADD 1 TO W-TOTAL-ORDERS-ACCEPTED
028300     ADD ORDER-PRICE OF ORDER-IN-RECORD
028400     TO W-TOTAL-ACCEPTED-PRICE
028500     ELSE
028600     ADD 1 TO W-TOTAL-ORDERS-REJECTED
028700     IF NOT W-ORDER-OK
028800     ADD 1 TO W-TOTAL-REJECT-NOT-ACTIVE
028900     ELSE
029000     ADD 1 TO W-TOTAL-REJECT-VALIDATION.
029100*=================================================================
029200 710-PRINT-DETAIL-LINE.
029300     MOVE ORDER-ID OF ORDER-IN-RECORD      TO D-ORDER-ID.
029400     MOVE CUSTOMER-ID OF ORDER-IN-RECORD   TO CUST-CUSTOMER-ID.
029500     CALL "customer-id-extract" USING CUST-CUSTOMER-RECORD
029600     W-CUST-ID-RESULT.
029700     MOVE W-CUST-ID-RESULT-VALUE          TO D-CUSTOMER-ID.
029800     MOVE RESTAURANT-ID OF ORDER-IN-RECORD TO D-RESTAURANT-ID.
029900     MOVE ORDER-PRICE OF ORDER-IN-RECORD   TO D-ORDER-PRICE.
030000     WRITE SUMMARY-RPT-RECORD FROM W-RPT-DETAIL-LINE
030100     AFTER ADVANCING 1 LINE.
030200*=================================================================
030300*   FINAL TOTALS GROUP - THE RUN'S ONLY CONTROL BREAK.  WRITTEN
030400*   ONCE, ON END-OF-FILE, PER REQ 4602 / REQ 4955.
030500 800-TERMINATE-RUN.
030600     MOVE "ORDERS READ"     TO T-DESCRIPTION.
030700     MOVE W-TOTAL-ORDERS-READ TO T-VALUE-NUMERIC.
030800     WRITE SUMMARY-RPT-RECORD FROM W-RPT-TOTALS-LINE
030900     AFTER ADVANCING 2 LINES.
031000     MOVE "ORDERS ACCEPTED" TO T-DESCRIPTION.
031100     MOVE W-TOTAL-ORDERS-ACCEPTED TO T-VALUE-NUMERIC.
031200     WRITE SUMMARY-RPT-RECORD FROM W-RPT-TOTALS-LINE
031300     AFTER ADVANCING 1 LINE.
031400     MOVE "ORDERS REJECTED" TO T-DESCRIPTION.
031500     MOVE W-TOTAL-ORDERS-REJECTED TO T-VALUE-NUMERIC.
031600     WRITE SUMMARY-RPT-RECORD FROM W-RPT-TOTALS-LINE
031700     AFTER ADVANCING 1 LINE.
031800     MOVE "ORDERS REJECTED - RESTAURANT" TO T-DESCRIPTION.
031900     MOVE W-TOTAL-REJECT-NOT-ACTIVE TO T-VALUE-NUMERIC.
032000     WRITE SUMMARY-RPT-RECORD FROM W-RPT-TOTALS-LINE
032100     AFTER ADVANCING 1 LINE.
032200     MOVE "ORDERS REJECTED - VALIDATION" TO T-DESCRIPTION.
032300     MOVE W-TOTAL-REJECT-VALIDATION TO T-VALUE-NUMERIC.
032400     WRITE SUMMARY-RPT-RECORD FROM W-RPT-TOTALS-LINE
032500     AFTER ADVANCING 1 LINE.
032600     MOVE "TOTAL ACCEPTED ORDER VALUE" TO T-DESCRIPTION.
032700     MOVE W-TOTAL-ACCEPTED-PRICE TO T-VALUE-AMOUNT.
032800     WRITE SUMMARY-RPT-RECORD FROM W-RPT-TOTALS-LINE
032900     AFTER ADVANCING 1 LINE.
033000     CLOSE ORDER-IN RESTAURANT-LOOKUP
033100     ORDER-OUT ORDER-REJECTS SUMMARY-RPT.
