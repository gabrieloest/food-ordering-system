000100*customer-id-extract.cob
000200*=================================================================
000300*                A C C U R O   F O O D S   D A T A   C E N T E R
000400*=================================================================
000500*  PROGRAM ..... customer-id-extract
000600*  PURPOSE ..... TRIVIAL CUSTOMER PERSISTENCE MAPPING - GIVEN A
000700*                CUSTOMER RECORD, RETURNS ITS CUST-CUSTOMER-ID
000800*                ALONE.  ORDER-INTAKE CARRIES CUSTOMER-ID DIRECTLY
000900*                ON THE ORDER RECORD AND HAS NO CUSTOMER MASTER OF
001000*                ITS OWN - THIS SUBPROGRAM IS KEPT SO THE
001100*                CUSTOMER-RECORD SHAPE AND ITS ONE-FIELD MAPPING
001200*                ARE CARRIED SOMEWHERE IN THE SYSTEM, THE WAY THE
001300*                CUSTOMER MASTER'S OWN COPY OF THIS MAPPING IS
001400*                CARRIED ON THE ONLINE SIDE.
001500*  CALLED BY.... order-validation-batch (710-PRINT-DETAIL-LINE,
001600*                TO CONFIRM THE REPORT'S CUSTOMER-ID COLUMN
001700*                AGAINST THE CUSTOMER-RECORD SHAPE BEFORE
001800*                PRINTING).
001900*=================================================================
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. customer-id-extract.
002200 AUTHOR. T. PELLETIER.
002300 INSTALLATION. ACCURO FOODS DATA CENTER.
002400 DATE-WRITTEN. 07/19/89.
002500 DATE-COMPILED.
002600 SECURITY.  UNCLASSIFIED - CONFIDENTIAL - AUTHORIZED USE ONLY.
002700*-----------------------------------------------------------------
002800*                        C H A N G E   L O G
002900*-----------------------------------------------------------------
003000*  07/19/89  TCP  ORIG  REQ 4489  INITIAL VERSION - SPLIT OUT OF
003100*                       order-domain-rules SO THE CUSTOMER-RECORD
003200*                       MAPPING HAD A HOME OF ITS OWN.
003300*  11/30/90  TCP        REQ 4603  W-DIAG TRACE LINE ADDED, GATED
003400*                       ON UPSI-0, FOR THE FLOOR TO CONFIRM A BAD
003500*                       CUSTOMER-ID WAS NOT TRUNCATED IN TRANSIT.
003600*  09/03/92  RMH        REQ 4802  COMMENTS CLARIFIED - THIS
003700*                       PROGRAM DOES NOT READ A CUSTOMER FILE, IT
003800*                       ONLY SHAPES WHATEVER RECORD IT IS HANDED.
003900*  11/17/98  TCP  Y2K   REQ 5390  REVIEWED - NO DATE-BEARING
004000*                       FIELDS IN THIS PROGRAM.  NO CODE CHANGE
004100*                       REQUIRED.
004200*  06/02/99  TCP  Y2K   REQ 5391  FINAL Y2K SIGN-OFF FOR THIS
004300*                       PROGRAM LOGGED WITH QA.
004400*  10/10/03  TCP        REQ 5701  NO FUNCTIONAL CHANGE -
004500*                       RECOMPILED UNDER NEW SITE STANDARD
004600*                       COPYBOOK NAMES.
004700*  04/14/04  TCP        REQ 5788  NOW CALLED FROM 710-PRINT-
004800*                       DETAIL-LINE IN order-validation-batch.
004900*                       ADDED W-CUST-CALL-COUNT SO THE FLOOR CAN
005000*                       SEE HOW MANY TIMES THIS RAN PER NIGHT.
005020*  05/12/04  TCP        REQ 5799  STANDARDS AUDIT - PARAMETER
005040*                       NAMES RENAMED FROM AN OUTSIDE
005060*                       CONTRACTOR'S LK- PREFIX TO THE SHOP'S OWN
005080*                       L- CONVENTION.  RETURN CHANGED FROM
005090*                       GOBACK TO EXIT PROGRAM / STOP RUN TO
005095*                       MATCH EVERY OTHER CALLED PROGRAM IN THE
005098*                       LIBRARY.
005100*-----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS W-DIAG-SWITCH-ON
005700     OFF STATUS IS W-DIAG-SWITCH-OFF.
005800*=================================================================
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*   CONSOLE TRACE LINE, PRINTED ONLY WHEN THE OPERATOR SETS UPSI
006200*   BIT 0 ON AT RUN TIME.  THE HALVES-VIEW BELOW SPLITS THE
006300*   36-BYTE CUSTOMER-ID SO IT LINES UP UNDER AN 80-COLUMN CONSOLE
006400*   THE SAME WAY wsrestbl.cbl SPLITS A PRODUCT NAME.
006500 01  W-CUST-ID-COPY               PIC X(36).
006600 01  W-CUST-ID-COPY-HALVES REDEFINES
006700     W-CUST-ID-COPY.
006800     05  W-CUST-ID-FIRST-18        PIC X(18).
006900     05  W-CUST-ID-LAST-18         PIC X(18).
007000 01  W-CUST-DIAG-TRACE-LINE.
007100     05  FILLER                     PIC X(20)
007200     VALUE "CUSTOMER-ID MAPPED: ".
007300     05  W-CUST-DIAG-ID-1          PIC X(18).
007400     05  FILLER                     PIC X(01) VALUE SPACE.
007500     05  W-CUST-DIAG-ID-2          PIC X(18).
007600     05  FILLER                     PIC X(23) VALUE SPACES.
007700 01  W-CUST-DIAG-TRACE-LINE-R REDEFINES
007800     W-CUST-DIAG-TRACE-LINE            PIC X(80).
007900*   COUNTS CALLS SINCE THIS PROGRAM WAS LOADED - CONSOLE-DISPLAYED
008000*   ALONGSIDE THE TRACE LINE WHEN THE FLOOR IS WATCHING A RUN.
008100 77  W-CUST-CALL-COUNT           PIC 9(7)  COMP  VALUE ZERO.
008200*=================================================================
008300 LINKAGE SECTION.
008400*   ONE 01 PER PARAMETER, PER THE SHOP'S CALLING CONVENTION.
008500     COPY "FDCUSTREC.CBL".
008600*   CUSTOMER-ID VALUE OBJECT RETURNED TO THE CALLER.
008700 01  L-CUSTOMER-ID-RECORD.
008800     05  L-CUST-ID                 PIC X(36).
008900     05  FILLER                     PIC X(04).
009000 01  L-CUSTOMER-ID-RECORD-R REDEFINES
009100     L-CUSTOMER-ID-RECORD
009200     PIC X(40).
009300*=================================================================
009400 PROCEDURE DIVISION USING CUST-CUSTOMER-RECORD
009500     L-CUSTOMER-ID-RECORD.
009600*   ONLY ENTRY POINT.  IDENTITY-ONLY MAPPING - CUST-CUSTOMER-ID
009700*   IS THE SOLE FIELD THIS SLICE OF THE SYSTEM MODELS FOR A
009800*   CUSTOMER.
009900 000-EXTRACT-CUSTOMER-ID.
010000     ADD 1 TO W-CUST-CALL-COUNT.
010100     MOVE CUST-CUSTOMER-ID TO L-CUST-ID.
010200     MOVE CUST-CUSTOMER-ID TO W-CUST-ID-COPY.
010300     IF W-DIAG-SWITCH-ON
010400     MOVE W-CUST-ID-FIRST-18 TO W-CUST-DIAG-ID-1
010500     MOVE W-CUST-ID-LAST-18  TO W-CUST-DIAG-ID-2
010600     DISPLAY W-CUST-DIAG-TRACE-LINE.
010700     EXIT PROGRAM.
010750     STOP RUN.
