000100*PL-BUILD-UNIQUE-ID.CBL
000200*-----------------------------------------------------------------
000300*   SHARED PARAGRAPH - 800-BUILD-UNIQUE-IDENTIFIER.
000400*   ASSIGNS A UUID-EQUIVALENT UNIQUE KEY INTO W-UID-BUILT-
000500*   IDENTIFIER-R.  CALLED ONCE PER IDENTIFIER NEEDED (ORDER-ID,
000600*   TRACKING-ID) FROM 210-ASSIGN-ORDER-IDENTIFIERS.  THE KEY IS
000700*   RUN-DATE / RUN-TIME / A RUN-LEVEL SEQUENCE NUMBER, SO TWO
000800*   IDENTIFIERS ASSIGNED IN THE SAME RUN NEVER COLLIDE.
000900*-----------------------------------------------------------------
001000 800-BUILD-UNIQUE-IDENTIFIER.
001100     ADD 1 TO W-UID-SEQUENCE.
001200     ACCEPT W-UID-RUN-DATE-RAW FROM DATE.
001300     MOVE W-UID-RUN-DATE-RAW-MM TO W-UID-RUN-DATE-MM.
001400     MOVE W-UID-RUN-DATE-RAW-DD TO W-UID-RUN-DATE-DD.
001500     IF W-UID-RUN-DATE-RAW-YY NOT < W-UID-CENTURY-PIVOT
001600     COMPUTE W-UID-RUN-DATE-CCYY = 1900 + W-UID-RUN-DATE-RAW-YY
001700     ELSE
001800     COMPUTE W-UID-RUN-DATE-CCYY = 2000 + W-UID-RUN-DATE-RAW-YY.
001900     ACCEPT W-UID-RUN-TIME FROM TIME.
002000     MOVE W-UID-RUN-DATE      TO W-UID-GROUP-1.
002100     MOVE W-UID-RUN-TIME(1:4) TO W-UID-GROUP-2.
002200     MOVE W-UID-RUN-TIME(5:4) TO W-UID-GROUP-3.
002300     MOVE W-UID-SEQUENCE      TO W-UID-GROUP-4.
002400     MOVE W-UID-SEQUENCE      TO W-UID-GROUP-5.
002500     MOVE W-UID-GROUP-1       TO W-UID-BUILT-GROUP-1.
002600     MOVE W-UID-GROUP-2       TO W-UID-BUILT-GROUP-2.
002700     MOVE W-UID-GROUP-3       TO W-UID-BUILT-GROUP-3.
002800     MOVE W-UID-GROUP-4       TO W-UID-BUILT-GROUP-4.
002900     MOVE W-UID-GROUP-5       TO W-UID-BUILT-GROUP-5.
