000100*SLORDOUT.CBL
000200*-----------------------------------------------------------------
000300*  SELECT FOR THE ACCEPTED-ORDER OUTPUT FILE.
000400*-----------------------------------------------------------------
000500 SELECT ORDER-OUT
000600     ASSIGN TO ORDOUT
000700     ORGANIZATION IS SEQUENTIAL
000800     FILE STATUS IS W-ORDOUT-STATUS.
