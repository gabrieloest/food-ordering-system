000100*SLORDREJ.CBL
000200*-----------------------------------------------------------------
000300*  SELECT FOR THE REJECTED-ORDER OUTPUT FILE.
000400*-----------------------------------------------------------------
000500 SELECT ORDER-REJECTS
000600     ASSIGN TO ORDREJ
000700     ORGANIZATION IS SEQUENTIAL
000800     FILE STATUS IS W-ORDREJ-STATUS.
