000100*wsdate.cbl
000200*-----------------------------------------------------------------
000300*   WORKING-STORAGE FOR THE RUN-DATE STAMP USED ON THE SUMMARY
000400*   REPORT HEADING (SLSUMRPT.CBL / FDSUMRPT.CBL).
000500*   ADAPTED FROM THE SHOP'S OLD GENERIC DATE-ENTRY COPYBOOK - THIS
000600*   BATCH TAKES NO DATE FROM A TERMINAL OPERATOR, SO THE VALIDITY
000700*   TABLE AND THE EMPTY-DATE SWITCH THAT COPYBOOK CARRIED ARE
000800*   GONE.
000900*   WHAT IS KEPT IS THE MM/DD/CCYY REDEFINES SHAPE MOVED STRAIGHT
001000*   TO W-RPT-TITLE-DATE BY 120-ESTABLISH-RUN-DATE.  06/24/04 -
001100*   REQ 5822: THE RUN-TIME BREAKDOWN, MONTH-NAME TABLE, EDITED-
001200*   FOR-HEADING GROUP AND DUMMY CALC SCRATCH THIS COPYBOOK USED
001300*   TO CARRY WERE ALL LEFT OVER FROM THE OLD COPYBOOK'S SPELLED-
001400*   OUT HEADING STYLE - NOTHING IN THIS SYSTEM EVER REFERENCED
001500*   THEM, SINCE THE REPORT HEADING PRINTS THE RAW MM/DD/CCYY
001600*   DATE (SEE wsumlin.cbl).  DROPPED RATHER THAN CARRIED DEAD.
001700*-----------------------------------------------------------------
001800 01  W-RUNDATE-MM-DD-CCYY        PIC 9(8).
001900 01  W-RUNDATE-BROKEN-DOWN REDEFINES W-RUNDATE-MM-DD-CCYY.
002000     05  W-RUNDATE-MM              PIC 99.
002100     05  W-RUNDATE-DD              PIC 99.
002200     05  W-RUNDATE-CCYY            PIC 9999.
