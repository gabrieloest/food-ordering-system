000100*PL-SEARCH-REST-PRODUCT.CBL
000200*-----------------------------------------------------------------
000300*   SHARED PARAGRAPH - 400-SET-ORDER-PRODUCT-INFORMATION.
000400*   FOR EVERY LINE ITEM ON THE ORDER, LOOK UP THE MATCHING ROW IN
000500*   W-REST-TABLE (ALREADY NARROWED TO THIS ORDER'S RESTAURANT BY
000600*   200-LOOKUP-RESTAURANT) AND OVERWRITE THE ITEM'S PRICE WITH THE
000700*   CONFIRMED CATALOGUE PRICE.  MATCH IS BY PRODUCT-ID ONLY - AN
000800*   ITEM WHOSE PRODUCT-ID IS NOT ON FILE IS LEFT UN-RECONCILED,
000900*   AND ITS W-ITEM-MATCHED-FLAG STAYS "N" SO order-domain-rules
001000*   CAN FAIL IT ON THE ITEM-PRICE-MATCHES-PRODUCT RULE.
001100*-----------------------------------------------------------------
001200 400-SET-ORDER-PRODUCT-INFORMATION.
001300     MOVE 1 TO W-ITEM-IX.
001400     PERFORM 410-RECONCILE-ONE-ITEM
001500     UNTIL W-ITEM-IX > ORDER-ITEM-COUNT.
001600*=================================================================
001700 410-RECONCILE-ONE-ITEM.
001800     MOVE "N" TO W-ITEM-MATCHED-FLAG (W-ITEM-IX).
001900     SET W-REST-IX TO 1.
002000     SEARCH ALL W-REST-ENTRY
002100     AT END
002200     CONTINUE
002300     WHEN W-REST-KEY-RESTAURANT (W-REST-IX) = RESTAURANT-ID
002400     AND W-REST-KEY-PRODUCT (W-REST-IX)
002500     = PRODUCT-ID (W-ITEM-IX)
002600     MOVE "Y" TO W-ITEM-MATCHED-FLAG (W-ITEM-IX)
002700     MOVE W-REST-PRODUCT-PRICE (W-REST-IX)
002800     TO ITEM-PRICE (W-ITEM-IX).
002900     ADD 1 TO W-ITEM-IX.
