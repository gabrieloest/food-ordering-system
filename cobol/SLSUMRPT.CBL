000100*SLSUMRPT.CBL
000200*-----------------------------------------------------------------
000300*  SELECT FOR THE RUN SUMMARY REPORT PRINT FILE.
000400*-----------------------------------------------------------------
000500 SELECT SUMMARY-RPT
000600     ASSIGN TO SUMRPT
000700     ORGANIZATION IS SEQUENTIAL
000800     FILE STATUS IS W-SUMRPT-STATUS.
