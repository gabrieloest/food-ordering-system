000100*order-domain-rules.cob
000200*=================================================================
000300*                A C C U R O   F O O D S   D A T A   C E N T E R
000400*=================================================================
000500*  PROGRAM ..... order-domain-rules
000600*  PURPOSE ..... ORDER ENTITY BUSINESS RULES: validateOrder() AND
000700*                initializeOrder() FROM THE ORDER-INTAKE DOMAIN
000800*                MODEL, TRANSLATED TO A CALLABLE COBOL SUBPROGRAM.
000900*                CALLED ONCE PER ORDER RECORD BY order-validation-
001000*                batch's 500-RUN-ORDER-DOMAIN-RULES, AFTER THE
001100*                RESTAURANT-ACTIVE CHECK AND PRODUCT
001200*                RECONCILIATION HAVE ALREADY RUN.
001300*  CALLED BY.... order-validation-batch
001400*=================================================================
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. order-domain-rules.
001700 AUTHOR. R. MAHESH.
001800 INSTALLATION. ACCURO FOODS DATA CENTER.
001900 DATE-WRITTEN. 04/02/1989.
002000 DATE-COMPILED.
002100 SECURITY.  UNCLASSIFIED - CONFIDENTIAL - AUTHORIZED USE ONLY.
002200*-----------------------------------------------------------------
002300*                        C H A N G E   L O G
002400*-----------------------------------------------------------------
002500*  04/02/89  RMH  ORIG  REQ 4471  INITIAL VERSION - VALIDATE-ORDER
002600*                       AND INITIALIZE-ORDER SPLIT OUT OF THE
002700*                       MONOLITHIC deductibles-report copy AS ITS
002800*                       OWN CALLABLE SUBPROGRAM.
002900*  07/19/89  RMH        REQ 4488  ADDED 131-VALIDATE-ONE-ITEM PER-
003000*                       ITEM LOOP, WAS A SINGLE FLAT CHECK BEFORE.
003100*  11/30/90  TCP        REQ 4602  TOTAL-PRICE-MATCHES-ITEMS NOW
003200*                       COMPARES AGAINST THE ACCUMULATED SUBTOTAL,
003300*                       NOT THE FIRST ITEM'S SUBTOTAL (BUG).
003400*  02/14/91  RMH        REQ 4650  ROUNDED ADDED TO THE SUBTOTAL
003500*                       ACCUMULATOR PER AUDIT FINDING 91-06.
003600*  09/03/92  TCP        REQ 4801  MESSAGE TEXT FOR TOTAL-MISMATCH
003700*                       AND ITEM-PRICE-MISMATCH STANDARDIZED TO
003800*                       MATCH THE ORDER-INTAKE SPEC SIGN-OFF
003900*                       SHEET.
004000*  06/21/93  RMH        REQ 4890  W-ITEM-MATCH-TABLE LINKAGE
004100*                       ADDED SO THIS PROGRAM NO LONGER NEEDS THE
004200*                       RESTAURANT TABLE ITSELF TO CATCH AN
004300*                       UN-RECONCILED PRODUCT.
004400*  01/09/95  TCP        REQ 4955  INITIAL-STATE CHECK (110)
004500*                       ADDED - CAUGHT A RE-RUN OF A PRIOR DAY'S
004600*                       ORDER-OUT FILE BEING FED BACK IN AS
004700*                       ORDER-IN.
004800*  03/04/97  RMH        REQ 5210  COMMENTS EXPANDED FOR THE 1997
004900*                       INTERNAL AUDIT OF ORDER-INTAKE PROGRAMS.
005000*  11/17/98  TCP        Y2K   REQ 5390  W-UID-RUN-DATE AND ALL
005100*                       DATE-BEARING FIELDS TOUCHED BY THIS
005200*                       PROGRAM CONFIRMED CENTURY-COMPLIANT (9(8)
005300*                       CCYYMMDD THROUGHOUT).  NO CODE CHANGE
005400*                       REQUIRED HERE.
005500*  06/02/99  TCP        Y2K   REQ 5391  FINAL Y2K SIGN-OFF FOR
005600*                       THIS PROGRAM LOGGED WITH QA.
005700*  08/22/01  RMH        REQ 5588  ITEM-SUBTOTAL RULE TIGHTENED -
005800*                       WAS ACCEPTING A ONE-CENT ROUNDING SLOP,
005900*                       SPEC NOW REQUIRES EXACT EQUALITY.
006000*  10/10/03  TCP        REQ 5701  NO FUNCTIONAL CHANGE -
006100*                       RECOMPILED UNDER NEW SITE STANDARD
006200*                       COPYBOOK NAMES.
006300*  05/12/04  TCP        REQ 5799  STANDARDS AUDIT - PARAMETER
006400*                       NAMES RENAMED FROM AN OUTSIDE
006500*                       CONTRACTOR'S LK- PREFIX TO THE SHOP'S OWN
006600*                       L- CONVENTION.  RETURN CHANGED FROM
006700*                       GOBACK TO EXIT PROGRAM / STOP RUN TO
006800*                       MATCH EVERY OTHER CALLED PROGRAM IN THE
006900*                       LIBRARY.
007000*  06/03/04  TCP        REQ 5810  TOTAL-PRICE-MISMATCH AND ITEM-
007100*                       PRICE-MISMATCH MESSAGES WERE PRINTING WITH
007200*                       LEADING SPACES INSTEAD OF THE EXACT REJECT
007300*                       TEXT ON THE SIGN-OFF SHEET, AND THE EDITED
007400*                       PICTURES WERE ONE DIGIT TOO NARROW FOR
007500*                       ORDER-PRICE/ITEM-PRICE.  WIDENED THE
007600*                       EDITED PICTURES TO MATCH THE 8-DIGIT
007700*                       SOURCE FIELDS AND NOW STRING FROM PAST THE
007800*                       INSPECT-COUNTED LEADING SPACES INSTEAD OF
007900*                       THE FULL ZERO-SUPPRESSED WIDTH.
008000*-----------------------------------------------------------------
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500*=================================================================
008600 DATA DIVISION.
008700 WORKING-STORAGE SECTION.
008800*   W-ITEM-SUBTOTAL-SUM / W-ITEM-IX ARE SHARED WITH THE MAIN
008900*   DRIVER'S COPYBOOK SO BOTH PROGRAMS SUBSCRIPT THE SAME WAY.
009000 COPY "wsordwrk.cbl".
009100*-----------------------------------------------------------------
009200*   77-LEVEL SCRATCH FOR THE EXACT-DECIMAL COMPARES BELOW.  KEPT
009300*   AS SEPARATE 77s RATHER THAN GROUP ITEMS, THE WAY THE OLD
009400*   VOUCHER PROGRAMS DID THEIR SCRATCH FIELDS.
009500 77  W-COMPUTED-SUBTOTAL          PIC S9(8)V99  VALUE ZERO.
009600*   ZERO-SUPPRESSED EDIT PICTURES FOR THE REJECT-MESSAGE STRINGS
009700*   BELOW - WIDENED TO 8 INTEGER DIGITS TO MATCH ORDER-PRICE /
009800*   ITEM-PRICE / W-ITEM-SUBTOTAL-SUM (REQ 5810).  THE INSPECT-
009900*   COUNTED LEADING-SPACE FIELDS FOLLOWING SKIP PAST THE
010000*   SUPPRESSED BLANKS SO THE STRING CARRIES ONLY THE DIGITS.
010100 77  W-EDITED-ORDER-PRICE         PIC Z(7)9.99.
010200 77  W-EDITED-ITEM-TOTAL          PIC Z(7)9.99.
010300 77  W-EDITED-ITEM-PRICE          PIC Z(7)9.99.
010400 77  W-EDIT-ORDER-PRICE-CT        PIC 9(2)  COMP  VALUE ZERO.
010500 77  W-EDIT-ITEM-TOTAL-CT         PIC 9(2)  COMP  VALUE ZERO.
010600 77  W-EDIT-ITEM-PRICE-CT         PIC 9(2)  COMP  VALUE ZERO.
010700*-----------------------------------------------------------------
010800*   PSEUDO-UUID GENERATOR WORKING-STORAGE - SEE
010900*   PL-BUILD-UNIQUE-ID.CBL
011000 COPY "wsuidgen.cbl".
011100*=================================================================
011200 LINKAGE SECTION.
011300*   THE ORDER RECORD, PASSED BY REFERENCE FROM order-validation-
011400*   batch.  UPDATED IN PLACE - ORDER-ID, TRACKING-ID, ORDER-STATUS
011500*   AND EVERY ITEM-ID ARE STAMPED HERE ON SUCCESS.
011600 COPY "FDORDREC.CBL" REPLACING
011700 ==RECORD-NAME== BY ==L-ORDER-RECORD==.
011800*   ONE "Y"/"N" PER LINE ITEM - SEE wsordwrk.cbl.
011900 01  L-ITEM-MATCH-TABLE.
012000     05  L-ITEM-MATCHED-FLAG PIC X OCCURS 20 TIMES.
012100     88  L-ITEM-WAS-MATCHED      VALUE "Y".
012200     88  L-ITEM-NOT-MATCHED      VALUE "N".
012300     05  FILLER                    PIC X(04).
012400 01  L-CALL-RESULT.
012500     05  L-VALIDATION-RESULT      PIC X.
012600     88  L-VALIDATION-PASSED         VALUE "P".
012700     88  L-VALIDATION-FAILED         VALUE "F".
012800     05  L-FAILURE-MESSAGE        PIC X(60).
012900     05  FILLER                    PIC X(04).
013000*=================================================================
013100 PROCEDURE DIVISION USING L-ORDER-RECORD
013200 L-ITEM-MATCH-TABLE
013300 L-CALL-RESULT.
013400*=================================================================
013500*   000-VALIDATE-AND-INITIALIZE-ORDER IS THE ONLY ENTRY POINT.
013600*   VALIDATE-ORDER RUNS FIRST; INITIALIZE-ORDER ONLY RUNS IF EVERY
013700*   CHECK IN VALIDATE-ORDER PASSED.
013800 000-VALIDATE-AND-INITIALIZE-ORDER.
013900     MOVE "P" TO L-VALIDATION-RESULT.
014000     MOVE SPACES TO L-FAILURE-MESSAGE.
014100     MOVE ZERO TO W-ITEM-SUBTOTAL-SUM.
014200     PERFORM 100-VALIDATE-ORDER.
014300     IF L-VALIDATION-PASSED
014400     PERFORM 200-INITIALIZE-ORDER.
014500     EXIT PROGRAM.
014600     STOP RUN.
014700*=================================================================
014800 100-VALIDATE-ORDER.
014900     PERFORM 110-VALIDATE-INITIAL-ORDER.
015000     IF L-VALIDATION-PASSED
015100     PERFORM 130-VALIDATE-ITEMS-PRICE.
015200     IF L-VALIDATION-PASSED
015300     PERFORM 120-VALIDATE-TOTAL-PRICE.
015400*=================================================================
015500*   AN ORDER COMING IN FOR THE FIRST TIME MUST NOT ALREADY CARRY A
015600*   STATUS.  RE-VALIDATING AN ALREADY-STATUSED ORDER IS A DEFECT
015700*   UPSTREAM OF THIS PROGRAM, NOT A NORMAL REJECTION - SEE
015800*   REQ 4955.
015900 110-VALIDATE-INITIAL-ORDER.
016000     IF NOT ORDER-HAS-NO-STATUS-YET
016100     MOVE "F" TO L-VALIDATION-RESULT
016200     MOVE "Order already carries a status - not a new order!"
016300     TO L-FAILURE-MESSAGE.
016400*=================================================================
016500*   ORDER-PRICE MUST BE POSITIVE AND MUST EQUAL THE SUM OF ITEM
016600*   SUBTOTALS ACCUMULATED BY 130-VALIDATE-ITEMS-PRICE (REQ 4602 -
016700*   THIS MUST RUN AFTER 130, NOT BEFORE).
016800 120-VALIDATE-TOTAL-PRICE.
016900     IF ORDER-PRICE NOT > ZERO
017000     MOVE "F" TO L-VALIDATION-RESULT
017100     MOVE "Order total price must be greater than zero!"
017200     TO L-FAILURE-MESSAGE
017300     ELSE
017400     IF ORDER-PRICE NOT = W-ITEM-SUBTOTAL-SUM
017500     MOVE "F" TO L-VALIDATION-RESULT
017600     MOVE ORDER-PRICE          TO W-EDITED-ORDER-PRICE
017700     MOVE W-ITEM-SUBTOTAL-SUM TO W-EDITED-ITEM-TOTAL
017800     MOVE ZERO TO W-EDIT-ORDER-PRICE-CT
017900     MOVE ZERO TO W-EDIT-ITEM-TOTAL-CT
018000     INSPECT W-EDITED-ORDER-PRICE TALLYING W-EDIT-ORDER-PRICE-CT
018100     FOR LEADING SPACE
018200     INSPECT W-EDITED-ITEM-TOTAL TALLYING W-EDIT-ITEM-TOTAL-CT
018300     FOR LEADING SPACE
018400     STRING "Total price: "        DELIMITED BY SIZE
018500     W-EDITED-ORDER-PRICE (W-EDIT-ORDER-PRICE-CT + 1:)
018600     DELIMITED BY SIZE
018700     " is not equal to Order items total: " DELIMITED BY SIZE
018800     W-EDITED-ITEM-TOTAL (W-EDIT-ITEM-TOTAL-CT + 1:)
018900     DELIMITED BY SIZE
019000     "!"                      DELIMITED BY SIZE
019100     INTO L-FAILURE-MESSAGE.
019200*=================================================================
019300*   WALKS EVERY LINE ITEM, VALIDATING AND ACCUMULATING THE RUNNING
019400*   SUBTOTAL THAT 120 ABOVE THEN CHECKS AGAINST ORDER-PRICE.
019500*   STOPS EARLY THE MOMENT ONE ITEM FAILS - REQ 5588.
019600 130-VALIDATE-ITEMS-PRICE.
019700     PERFORM 131-VALIDATE-ONE-ITEM
019800     VARYING W-ITEM-IX FROM 1 BY 1
019900     UNTIL W-ITEM-IX > ORDER-ITEM-COUNT
020000     OR L-VALIDATION-FAILED.
020100*=================================================================
020200 131-VALIDATE-ONE-ITEM.
020300     IF ITEM-PRICE (W-ITEM-IX) NOT > ZERO
020400     MOVE "F" TO L-VALIDATION-RESULT
020500     MOVE "Order item price must be greater than zero!"
020600     TO L-FAILURE-MESSAGE
020700     ELSE
020800     IF L-ITEM-NOT-MATCHED (W-ITEM-IX)
020900     MOVE "F" TO L-VALIDATION-RESULT
021000     MOVE ITEM-PRICE (W-ITEM-IX) TO W-EDITED-ITEM-PRICE
021100     MOVE ZERO TO W-EDIT-ITEM-PRICE-CT
021200     INSPECT W-EDITED-ITEM-PRICE TALLYING W-EDIT-ITEM-PRICE-CT
021300     FOR LEADING SPACE
021400     STRING "Order item price: "      DELIMITED BY SIZE
021500     W-EDITED-ITEM-PRICE (W-EDIT-ITEM-PRICE-CT + 1:)
021600     DELIMITED BY SIZE
021700     " is not valid for product " DELIMITED BY SIZE
021800     PRODUCT-ID (W-ITEM-IX)     DELIMITED BY SIZE
021900     INTO L-FAILURE-MESSAGE
022000     ELSE
022100     COMPUTE W-COMPUTED-SUBTOTAL ROUNDED =
022200     ITEM-PRICE (W-ITEM-IX) * ITEM-QUANTITY (W-ITEM-IX)
022300     IF ITEM-SUBTOTAL (W-ITEM-IX) NOT = W-COMPUTED-SUBTOTAL
022400     MOVE "F" TO L-VALIDATION-RESULT
022500     MOVE "Order item subtotal not equal price times quantity!"
022600     TO L-FAILURE-MESSAGE
022700     ELSE
022800     ADD ITEM-SUBTOTAL (W-ITEM-IX) TO W-ITEM-SUBTOTAL-SUM.
022900*=================================================================
023000*   ONLY REACHED WHEN VALIDATE-ORDER PASSED EVERY CHECK ABOVE.
023100 200-INITIALIZE-ORDER.
023200     PERFORM 210-ASSIGN-ORDER-IDENTIFIERS.
023300     PERFORM 220-SET-ORDER-STATUS-PENDING.
023400     PERFORM 230-NUMBER-ORDER-ITEMS.
023500*=================================================================
023600 210-ASSIGN-ORDER-IDENTIFIERS.
023700     PERFORM 800-BUILD-UNIQUE-IDENTIFIER.
023800     MOVE W-UID-BUILT-IDENTIFIER-R TO ORDER-ID.
023900     PERFORM 800-BUILD-UNIQUE-IDENTIFIER.
024000     MOVE W-UID-BUILT-IDENTIFIER-R TO TRACKING-ID.
024100*=================================================================
024200 220-SET-ORDER-STATUS-PENDING.
024300     MOVE "PENDING" TO ORDER-STATUS.
024400*=================================================================
024500*   ITEM-ID IS A PLAIN 1-BASED SEQUENCE IN INPUT ORDER, NOT
024600*   DERIVED FROM ANY BUSINESS KEY.
024700 230-NUMBER-ORDER-ITEMS.
024800     MOVE 1 TO W-ITEM-IX.
024900     PERFORM 231-NUMBER-ONE-ITEM
025000     UNTIL W-ITEM-IX > ORDER-ITEM-COUNT.
025100*=================================================================
025200 231-NUMBER-ONE-ITEM.
025300     MOVE W-ITEM-IX TO ITEM-ID (W-ITEM-IX).
025400     ADD 1 TO W-ITEM-IX.
025500 COPY "PL-BUILD-UNIQUE-ID.CBL".
