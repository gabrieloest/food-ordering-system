000100*FDORDIN.CBL
000200*-----------------------------------------------------------------
000300*  FD FOR THE INCOMING ORDER FEED.  RECORD SHAPE COMES FROM
000400*  FDORDREC.CBL, THE ONE COPYBOOK THAT CARRIES THE ORDER FIELD
000500*  LIST FOR ALL THREE ORDER FILES.
000600*-----------------------------------------------------------------
000700 FD  ORDER-IN
000800     RECORD CONTAINS 2100 CHARACTERS
000900     LABEL RECORDS ARE STANDARD.
001000     COPY "FDORDREC.CBL" REPLACING
001100     ==RECORD-NAME== BY ==ORDER-IN-RECORD==.
