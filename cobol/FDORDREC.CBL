000100*FDORDREC.CBL
000200*-----------------------------------------------------------------
000300*  SHARED RECORD BODY FOR THE ORDER RECORD.  COPIED WITH REPLACING
000400*  INTO EACH OF THE THREE ORDER FDs (ORDER-IN, ORDER-OUT AND
000500*  ORDER-REJECTS SHARE ONE PHYSICAL LAYOUT) SO THE FIELD LIST IS
000600*  MAINTAINED IN ONE PLACE.  ==RECORD-NAME== IS SUPPLIED BY THE
000700*  CALLING FD COPYBOOK.
000800*  RECORD LENGTH IS 2100 CHARACTERS (813 FIXED + 20 * 64 ITEM
000900*  OCCURRENCES + 7 BYTES OF TRAILING PAD).
001000*-----------------------------------------------------------------
001100 01  ==RECORD-NAME==.
001200     05  ORDER-ID                  PIC X(36).
001300     05  CUSTOMER-ID               PIC X(36).
001400     05  RESTAURANT-ID             PIC X(36).
001500     05  TRACKING-ID               PIC X(36).
001600     05  ORD-DELIVERY-ADDRESS.
001700     10  ADDR-ID                PIC X(36).
001800     10  ADDR-STREET            PIC X(50).
001900     10  ADDR-POSTAL-CODE       PIC X(10).
002000     10  ADDR-CITY              PIC X(50).
002100     05  ORD-DELIVERY-ADDRESS-ALT REDEFINES ORD-DELIVERY-ADDRESS
002200     PIC X(146).
002300     05  ORDER-PRICE               PIC 9(8)V99.
002400     05  ORDER-STATUS              PIC X(10).
002500     88  ORDER-IS-PENDING             VALUE "PENDING".
002600     88  ORDER-IS-PAID                VALUE "PAID".
002700     88  ORDER-IS-APPROVED            VALUE "APPROVED".
002800     88  ORDER-IS-CANCELLING          VALUE "CANCELLING".
002900     88  ORDER-IS-CANCELLED           VALUE "CANCELLED".
003000     88  ORDER-HAS-NO-STATUS-YET      VALUE SPACES.
003100     05  FAILURE-MESSAGES          PIC X(500).
003200     05  FAILURE-MSG-TABLE REDEFINES FAILURE-MESSAGES.
003300     10  FAILURE-MSG-SLOT      PIC X(50) OCCURS 10 TIMES.
003400     05  ORDER-ITEM-COUNT          PIC 9(3).
003500     05  ORDER-ITEMS OCCURS 20 TIMES.
003700     10  ITEM-ID                PIC 9(4).
003800     10  PRODUCT-ID             PIC X(36).
003900     10  ITEM-QUANTITY          PIC 9(4).
004000     10  ITEM-PRICE             PIC 9(8)V99.
004100     10  ITEM-SUBTOTAL          PIC 9(8)V99.
004200     05  FILLER                    PIC X(07).
