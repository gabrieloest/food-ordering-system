000100*wsrestbl.cbl
000200*-----------------------------------------------------------------
000300*   WORKING-STORAGE HOLD TABLE FOR THE RESTAURANT PRODUCT
000400*   CATALOGUE.  RESTAURANT-LOOKUP IS READ IN FULL ONCE AT THE
000500*   START OF THE RUN (SEE 200-LOAD-RESTAURANT-TABLE) AND HELD
000600*   HERE SORTED BY REST-RESTAURANT-ID / REST-PRODUCT-ID SO EACH
000700*   ORDER CAN BE RESOLVED WITH SEARCH ALL IN PLACE OF A KEYED
000800*   READ AGAINST THE REFERENCE FILE.
000900*-----------------------------------------------------------------
001000 01  W-REST-TABLE-CONTROL.
001100     05  W-REST-TABLE-COUNT       PIC 9(5)  COMP  VALUE ZERO.
001200     05  W-REST-MAX-ROWS          PIC 9(5)  COMP  VALUE 5000.
001300     05  FILLER                    PIC X(02).
001400 01  W-REST-TABLE.
001500     05  W-REST-ENTRY OCCURS 1 TO 5000 TIMES
001600     DEPENDING ON W-REST-TABLE-COUNT
001700     ASCENDING KEY IS W-REST-KEY-RESTAURANT W-REST-KEY-PRODUCT
001800     INDEXED BY W-REST-IX.
001900     10  W-REST-KEY-RESTAURANT   PIC X(36).
002000     10  W-REST-ACTIVE-FLAG      PIC X(01).
002100     10  W-REST-KEY-PRODUCT      PIC X(36).
002200     10  W-REST-PRODUCT-NAME     PIC X(50).
002300     10  W-REST-NAME-HALVES REDEFINES W-REST-PRODUCT-NAME.
002400     15  W-REST-NAME-FIRST-25  PIC X(25).
002500     15  W-REST-NAME-LAST-25   PIC X(25).
002600     10  W-REST-PRODUCT-PRICE    PIC 9(8)V99.
002700     10  FILLER                    PIC X(04).
002800     05  FILLER                    PIC X(06).
