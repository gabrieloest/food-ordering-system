000100*wsordwrk.cbl
000200*-----------------------------------------------------------------
000300*   WORKING-STORAGE SWITCHES, SUBSCRIPTS AND CONTROL TOTALS FOR
000400*   THE ORDER-VALIDATION-BATCH DRIVER.
000500*-----------------------------------------------------------------
000600 01  W-FILE-STATUS-FIELDS.
000700     05  W-ORDIN-STATUS           PIC XX.
000800     88  W-ORDIN-OK                  VALUE "00".
000900     88  W-ORDIN-EOF                 VALUE "10".
001000     05  W-ORDOUT-STATUS          PIC XX.
001100     88  W-ORDOUT-OK                 VALUE "00".
001200     05  W-ORDREJ-STATUS          PIC XX.
001300     88  W-ORDREJ-OK                 VALUE "00".
001400     05  W-RESTLK-STATUS          PIC XX.
001500     88  W-RESTLK-OK                 VALUE "00".
001600     88  W-RESTLK-EOF                VALUE "10".
001700     05  W-SUMRPT-STATUS          PIC XX.
001800     88  W-SUMRPT-OK                 VALUE "00".
001900     05  FILLER                    PIC X(02).
002000*=================================================================
002100 01  W-SWITCHES.
002200     05  W-END-OF-ORDERS-SWITCH   PIC X     VALUE "N".
002300     88  W-END-OF-ORDERS             VALUE "Y".
002400     05  W-ORDER-OK-SWITCH        PIC X     VALUE "Y".
002500     88  W-ORDER-OK                  VALUE "Y".
002600     05  W-RESTAURANT-FOUND-SWITCH PIC X    VALUE "N".
002700     88  W-RESTAURANT-FOUND          VALUE "Y".
002800     05  FILLER                    PIC X(02).
002900*=================================================================
003000 01  W-SUBSCRIPTS-AND-COUNTERS.
003100     05  W-ITEM-IX                PIC 9(4)  COMP.
003200     05  W-ITEM-SUBTOTAL-SUM      PIC S9(8)V99.
003300     05  FILLER                    PIC X(02).
003400*=================================================================
003500*   ONE FLAG PER ORDER LINE ITEM, SET BY 410-RECONCILE-ONE-ITEM
003600*   (PL-SEARCH-REST-PRODUCT.CBL) TO SHOW WHETHER THE ITEM'S
003700*   PRODUCT-ID WAS FOUND ON THE RESTAURANT'S CATALOGUE.  PASSED ON
003800*   TO order-domain-rules SO 131-VALIDATE-ONE-ITEM CAN ENFORCE
003900*   THE ITEM-PRICE-MATCHES-PRODUCT RULE WITHOUT CARRYING THE
004000*   RESTAURANT TABLE INTO THE SUBPROGRAM.
004100 01  W-ITEM-MATCH-TABLE.
004200     05  W-ITEM-MATCHED-FLAG  PIC X OCCURS 20 TIMES.
004300     88  W-ITEM-WAS-MATCHED       VALUE "Y".
004400     88  W-ITEM-NOT-MATCHED       VALUE "N".
004500     05  FILLER                    PIC X(02).
004600*=================================================================
004700 01  W-CONTROL-TOTALS.
004800     05  W-TOTAL-ORDERS-READ      PIC 9(7)  COMP  VALUE ZERO.
004900     05  W-TOTAL-ORDERS-ACCEPTED  PIC 9(7)  COMP  VALUE ZERO.
005000     05  W-TOTAL-ORDERS-REJECTED  PIC 9(7)  COMP  VALUE ZERO.
005100     05  W-TOTAL-REJECT-NOT-ACTIVE      PIC 9(7) COMP VALUE ZERO.
005200     05  W-TOTAL-REJECT-VALIDATION      PIC 9(7) COMP VALUE ZERO.
005300     05  W-TOTAL-ACCEPTED-PRICE   PIC S9(9)V99 VALUE ZERO.
005400     05  W-TOTAL-COUNTS-ALT REDEFINES W-TOTAL-ACCEPTED-PRICE.
005500     10  FILLER                 PIC X(06).
005600*=================================================================
005700 01  W-CALL-RESULT.
005800     05  W-VALIDATION-RESULT      PIC X.
005900     88  W-VALIDATION-PASSED         VALUE "P".
006000     88  W-VALIDATION-FAILED         VALUE "F".
006100     05  W-VALIDATION-MESSAGE     PIC X(60).
006200     05  FILLER                    PIC X(04).
