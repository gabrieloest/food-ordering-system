000100*wsumlin.cbl
000200*-----------------------------------------------------------------
000300*   WORKING-STORAGE PRINT LINES FOR THE RUN SUMMARY REPORT.
000400*   USED BY ORDER-VALIDATION-BATCH.  SEE FDSUMRPT.CBL FOR THE
000500*   PHYSICAL PRINT RECORD THESE ARE MOVED INTO.
000600*-----------------------------------------------------------------
000700 01  W-RPT-TITLE-LINE.
000800     05  FILLER               PIC X(20) VALUE SPACES.
000900     05  FILLER               PIC X(37)
001000     VALUE "ORDER CREATION AND VALIDATION RUN".
001100     05  FILLER               PIC X(08) VALUE "RUN DATE".
001200     05  W-RPT-TITLE-DATE    PIC 99/99/9999.
001300     05  FILLER               PIC X(06) VALUE " PAGE ".
001400     05  W-RPT-TITLE-PAGE    PIC ZZZ9.
001500     05  FILLER               PIC X(115) VALUE SPACES.
001600 01  W-RPT-HEADING-1.
001700     05  FILLER               PIC X(01) VALUE SPACES.
001800     05  FILLER               PIC X(36) VALUE "ORDER-ID".
001900     05  FILLER               PIC X(02) VALUE SPACES.
002000     05  FILLER               PIC X(36) VALUE "CUSTOMER-ID".
002100     05  FILLER               PIC X(02) VALUE SPACES.
002200     05  FILLER               PIC X(36) VALUE "RESTAURANT-ID".
002300     05  FILLER               PIC X(02) VALUE SPACES.
002400     05  FILLER               PIC X(11) VALUE "ORDER-PRICE".
002500     05  FILLER               PIC X(02) VALUE SPACES.
002600     05  FILLER               PIC X(08) VALUE "RESULT".
002700     05  FILLER               PIC X(02) VALUE SPACES.
002800     05  FILLER               PIC X(62) VALUE "FAILURE MESSAGE".
002900 01  W-RPT-HEADING-2.
003000     05  FILLER               PIC X(01) VALUE SPACES.
003100     05  FILLER               PIC X(36) VALUE ALL "-".
003200     05  FILLER               PIC X(02) VALUE SPACES.
003300     05  FILLER               PIC X(36) VALUE ALL "-".
003400     05  FILLER               PIC X(02) VALUE SPACES.
003500     05  FILLER               PIC X(36) VALUE ALL "-".
003600     05  FILLER               PIC X(02) VALUE SPACES.
003700     05  FILLER               PIC X(11) VALUE ALL "-".
003800     05  FILLER               PIC X(02) VALUE SPACES.
003900     05  FILLER               PIC X(08) VALUE ALL "-".
004000     05  FILLER               PIC X(02) VALUE SPACES.
004100     05  FILLER               PIC X(62) VALUE ALL "-".
004200 01  W-RPT-DETAIL-LINE.
004300     05  FILLER               PIC X(01) VALUE SPACES.
004400     05  D-ORDER-ID           PIC X(36).
004500     05  FILLER               PIC X(02) VALUE SPACES.
004600     05  D-CUSTOMER-ID        PIC X(36).
004700     05  FILLER               PIC X(02) VALUE SPACES.
004800     05  D-RESTAURANT-ID      PIC X(36).
004900     05  FILLER               PIC X(02) VALUE SPACES.
005000     05  D-ORDER-PRICE        PIC ZZZZZZ9.99-.
005100     05  FILLER               PIC X(02) VALUE SPACES.
005200     05  D-RESULT-LITERAL     PIC X(08).
005300     05  FILLER               PIC X(02) VALUE SPACES.
005400     05  D-FAILURE-MESSAGE    PIC X(62).
005500 01  W-RPT-TOTALS-LINE.
005600     05  FILLER               PIC X(01) VALUE SPACES.
005700     05  T-DESCRIPTION        PIC X(36).
005800     05  FILLER               PIC X(02) VALUE SPACES.
005900     05  T-VALUE-NUMERIC      PIC ZZZ,ZZ9.
006000     05  FILLER               PIC X(02) VALUE SPACES.
006100     05  T-VALUE-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99-.
006200     05  FILLER               PIC X(137) VALUE SPACES.
