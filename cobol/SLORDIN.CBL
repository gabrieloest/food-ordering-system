000100*SLORDIN.CBL
000200*-----------------------------------------------------------------
000300*  SELECT FOR THE INCOMING ORDER FEED.  SEQUENTIAL, READ ONCE
000400*  FORWARD PER RUN - NO KEY, ORDER-ID IS NOT YET ASSIGNED.
000500*-----------------------------------------------------------------
000600 SELECT ORDER-IN
000700     ASSIGN TO ORDIN
000800     ORGANIZATION IS SEQUENTIAL
000900     FILE STATUS IS W-ORDIN-STATUS.
