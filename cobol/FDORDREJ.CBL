000100*FDORDREJ.CBL
000200*-----------------------------------------------------------------
000300*  FD FOR THE REJECTED-ORDER OUTPUT FILE - SAME LAYOUT, WRITTEN
000400*  WITH FAILURE-MESSAGES POPULATED AND NO IDENTIFIERS ASSIGNED.
000500*-----------------------------------------------------------------
000600 FD  ORDER-REJECTS
000700     RECORD CONTAINS 2100 CHARACTERS
000800     LABEL RECORDS ARE STANDARD.
000900     COPY "FDORDREC.CBL" REPLACING
001000     ==RECORD-NAME== BY ==ORDER-REJECT-RECORD==.
