000100*FDSUMRPT.CBL
000200*-----------------------------------------------------------------
000300*  FD AND PRINT-LINE LAYOUTS FOR THE RUN SUMMARY REPORT.  ONE
000400*  HEADING GROUP, ONE DETAIL LINE PER ORDER READ, AND A FINAL
000500*  TOTALS GROUP WRITTEN ON END-OF-FILE (SINGLE CONTROL BREAK).
000600*  PRINT LINE IS 200 CHARACTERS - WIDER THAN A 132-COLUMN
000700*  PRINTER TO CARRY THE FULL 36-CHARACTER IDENTIFIER FIELDS.
000800*-----------------------------------------------------------------
000900 FD  SUMMARY-RPT
001000     RECORD CONTAINS 200 CHARACTERS
001100     LABEL RECORDS ARE STANDARD.
001200 01  SUMMARY-RPT-RECORD          PIC X(200).
001300*=================================================================
001400*  WORKING COPIES OF EACH PRINT LINE - MOVED TO SUMMARY-RPT-RECORD
001500*  BEFORE EACH WRITE.
001600*=================================================================
