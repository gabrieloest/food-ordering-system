000100*FDCUSTREC.CBL
000200*-----------------------------------------------------------------
000300*  CUSTOMER RECORD LAYOUT - CARRIES ONLY THE FIELDS THIS SYSTEM
000400*  ACTUALLY USES FROM THE CUSTOMER MASTER.  ORDER-INTAKE NEVER
000500*  READS A CUSTOMER FILE OF ITS OWN - CUST-CUSTOMER-ID ARRIVES
000600*  ALREADY ON THE ORDER RECORD - SO THIS COPYBOOK EXISTS ONLY TO
000700*  GIVE customer-id-extract.cob A FIXED SHAPE TO OPERATE ON.
000800*-----------------------------------------------------------------
000900 01  CUST-CUSTOMER-RECORD.
001000     05  CUST-CUSTOMER-ID          PIC X(36).
001100     05  FILLER                    PIC X(04).
