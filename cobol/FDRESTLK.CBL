000100*FDRESTLK.CBL
000200*-----------------------------------------------------------------
000300*  FD FOR THE RESTAURANT PRODUCT-CATALOGUE REFERENCE FILE.
000400*  DENORMALIZED - ONE ROW PER PRODUCT.  REST-RESTAURANT-ID AND
000500*  REST-ACTIVE-FLAG REPEAT ON EVERY ROW FOR THE SAME RESTAURANT.
000600*  RECORD LENGTH IS 137 CHARACTERS.
000700*-----------------------------------------------------------------
000800 FD  RESTAURANT-LOOKUP
000900     RECORD CONTAINS 137 CHARACTERS
001000     LABEL RECORDS ARE STANDARD.
001100 01  REST-LOOKUP-RECORD.
001200     05  REST-RESTAURANT-ID        PIC X(36).
001300     05  REST-ACTIVE-FLAG          PIC X(01).
001400     88  REST-IS-ACTIVE               VALUE "Y".
001500     05  REST-PRODUCT-ID           PIC X(36).
001600     05  REST-PRODUCT-NAME         PIC X(50).
001700     05  REST-PRODUCT-PRICE        PIC 9(8)V99.
001800     05  FILLER                    PIC X(04).
