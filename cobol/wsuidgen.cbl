000100*wsuidgen.cbl
000200*-----------------------------------------------------------------
000300*   WORKING-STORAGE FOR BUILD-UNIQUE-IDENTIFIER (SEE
000400*   PL-BUILD-UNIQUE-ID.CBL).  THIS SHOP HAS NO UUID-GENERATION
000500*   SERVICE, SO A 36-CHARACTER UUID-SHAPED KEY IS BUILT FROM THE
000600*   RUN DATE/TIME AND A RUN-LEVEL SEQUENCE COUNTER, FORMATTED
000700*   8-4-4-4-12 THE SAME AS THE UUIDS THE ORDER RECORD CARRIES.
000800*-----------------------------------------------------------------
000900 01  W-UID-SEQUENCE               PIC 9(9)  COMP  VALUE ZERO.
001000 01  W-UID-RUN-STAMP.
001100     05  W-UID-RUN-DATE            PIC 9(8).
001200     05  W-UID-RUN-TIME            PIC 9(8).
001300     05  FILLER                     PIC X(02).
001400*   CENTURY-EXPANSION SCRATCH FOR W-UID-RUN-DATE - SAME PIVOT-50
001500*   IDIOM AS THE MAIN DRIVER'S 120-ESTABLISH-RUN-DATE.  SEE THE
001600*   11/17/98 Y2K CHANGE-LOG ENTRY.
001700 01  W-UID-RUN-DATE-BROKEN-DOWN REDEFINES
001800     W-UID-RUN-DATE.
001900     05  W-UID-RUN-DATE-CCYY       PIC 9(4).
002000     05  W-UID-RUN-DATE-MM         PIC 99.
002100     05  W-UID-RUN-DATE-DD         PIC 99.
002200 01  W-UID-RUN-DATE-RAW           PIC 9(6).
002300 01  W-UID-RUN-DATE-RAW-R REDEFINES
002400     W-UID-RUN-DATE-RAW.
002500     05  W-UID-RUN-DATE-RAW-YY     PIC 99.
002600     05  W-UID-RUN-DATE-RAW-MM     PIC 99.
002700     05  W-UID-RUN-DATE-RAW-DD     PIC 99.
002800 01  W-UID-CENTURY-PIVOT          PIC 99  VALUE 50.
002900 01  W-UID-WORK-AREA.
003000     05  W-UID-GROUP-1             PIC 9(8).
003100     05  W-UID-GROUP-2             PIC 9(4).
003200     05  W-UID-GROUP-3             PIC 9(4).
003300     05  W-UID-GROUP-4             PIC 9(4).
003400     05  W-UID-GROUP-5             PIC 9(9).
003500     05  FILLER                     PIC 9(3)  VALUE ZERO.
003600 01  W-UID-BUILT-IDENTIFIER.
003700     05  W-UID-BUILT-GROUP-1       PIC X(08).
003800     05  W-UID-DASH-1              PIC X(01) VALUE "-".
003900     05  W-UID-BUILT-GROUP-2       PIC X(04).
004000     05  W-UID-DASH-2              PIC X(01) VALUE "-".
004100     05  W-UID-BUILT-GROUP-3       PIC X(04).
004200     05  W-UID-DASH-3              PIC X(01) VALUE "-".
004300     05  W-UID-BUILT-GROUP-4       PIC X(04).
004400     05  W-UID-DASH-4              PIC X(01) VALUE "-".
004500     05  W-UID-BUILT-GROUP-5       PIC X(12).
004600 01  W-UID-BUILT-IDENTIFIER-R REDEFINES
004700     W-UID-BUILT-IDENTIFIER
004800     PIC X(36).
