000100*FDORDOUT.CBL
000200*-----------------------------------------------------------------
000300*  FD FOR THE ACCEPTED-ORDER OUTPUT FILE - SAME LAYOUT AS
000400*  ORDER-IN PLUS THE IDENTIFIERS ASSIGNED BY INITIALIZE-ORDER.
000500*-----------------------------------------------------------------
000600 FD  ORDER-OUT
000700     RECORD CONTAINS 2100 CHARACTERS
000800     LABEL RECORDS ARE STANDARD.
000900     COPY "FDORDREC.CBL" REPLACING
001000     ==RECORD-NAME== BY ==ORDER-OUT-RECORD==.
