000100*SLRESTLK.CBL
000200*-----------------------------------------------------------------
000300*  SELECT FOR THE RESTAURANT PRODUCT-CATALOGUE REFERENCE FILE.
000400*  ONE ROW PER PRODUCT, GROUPED BY RESTAURANT-ID.  READ IN FULL
000500*  AT THE START OF THE RUN AND HELD IN W-REST-TABLE.
000600*-----------------------------------------------------------------
000700 SELECT RESTAURANT-LOOKUP
000800     ASSIGN TO RESTLKUP
000900     ORGANIZATION IS SEQUENTIAL
001000     FILE STATUS IS W-RESTLK-STATUS.
